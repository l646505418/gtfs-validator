000100      *----------------------------------------------------------------*
000110      *    COPYBOOK   :  STPTNOT
000120      *    DESCRIPTION:  VALIDATION NOTICE RECORD - ONE ROW WRITTEN TO
000130      *                  NOTICES-OUT FOR EACH ARRIVAL/DEPARTURE-TIME
000140      *                  EDIT FAILURE FOUND BY GTFVSTPT.
000150      *----------------------------------------------------------------*
000160      * HISTORY OF MODIFICATION:
000170      *----------------------------------------------------------------*
000180      * TAG      INIT   DATE        DESCRIPTION
000190      * -------- ------ ----------- --------------------------------- *
000200      * STPT0001 RGD    14 MAY 1991 - INITIAL VERSION.
000210      * STPT0012 MFT    19 JUL 1999 - REVIEWED FOR YEAR 2000 IMPACT -
000220      *                               RECORD CARRIES NO CENTURY-
000230      *                               SENSITIVE DATE FIELD, NO CHANGE
000240      *                               REQUIRED.
000250      *----------------------------------------------------------------*
000260      *
000270          05  STPT-NOTICE-RECORD             PIC X(168).
000280      *
000290      *  RECORD LAYOUT:  STPT-NOTICER
000300      *
000310          05  STPT-NOTICER  REDEFINES STPT-NOTICE-RECORD.
000320              06  NOT-NOTICE-CODE             PIC X(56).
000330      *                                NOTICE CODE LITERAL - SEE
000340      *                                A000-START-PROGRAM-ROUTINE
000350      *                                FOR THE TWO VALID VALUES
000360              06  NOT-SEVERITY                PIC X(07).
000370      *                                ALWAYS "ERROR" - NO WARNING OR
000380      *                                INFO SEVERITY IN THIS EDIT
000390              06  NOT-ROW-NUMBER              PIC 9(09).
000400      *                                ROW NUMBER OF THE FAULTY RECORD
000410              06  NOT-PREV-ROW-NUMBER         PIC 9(09).
000420      *                                ROW NUMBER OF THE EARLIER STOP
000430      *                                WHOSE DEPARTURE TIME WAS
000440      *                                VIOLATED - SEQUENCE NOTICE ONLY
000450              06  NOT-TRIP-ID                 PIC X(40).
000460      *                                TRIP IDENTIFIER OF THE FAULTY
000470      *                                RECORD
000480              06  NOT-STOP-SEQUENCE           PIC 9(09).
000490      *                                STOP SEQUENCE OF THE FAULTY
000500      *                                RECORD - ONE-TIME-ONLY NOTICE
000510      *                                ONLY
000520              06  NOT-SPECIFIED-FIELD         PIC X(14).
000530      *                                "ARRIVAL_TIME" OR
000540      *                                "DEPARTURE_TIME" - WHICHEVER
000550      *                                WAS ACTUALLY SUPPLIED
000560              06  NOT-ARRIVAL-TIME.
000570                  08  NOT-ARR-HH              PIC 9(02).
000580                  08  NOT-ARR-MM              PIC 9(02).
000590                  08  NOT-ARR-SS              PIC 9(02).
000600              06  NOT-ARRIVAL-TIME-N REDEFINES NOT-ARRIVAL-TIME
000610                                             PIC 9(06).
000620      *                                ARRIVAL TIME OF THE FAULTY
000630      *                                RECORD - SEQUENCE NOTICE ONLY
000640              06  NOT-DEPARTURE-TIME.
000650                  08  NOT-DEP-HH              PIC 9(02).
000660                  08  NOT-DEP-MM              PIC 9(02).
000670                  08  NOT-DEP-SS              PIC 9(02).
000680              06  NOT-DEPARTURE-TIME-N REDEFINES NOT-DEPARTURE-TIME
000690                                             PIC 9(06).
000700      *                                DEPARTURE TIME OF THE EARLIER
000710      *                                STOP - SEQUENCE NOTICE ONLY
000720              06  FILLER                      PIC X(12).
000730      *                                RESERVED FOR EXTRACT EXPANSION
