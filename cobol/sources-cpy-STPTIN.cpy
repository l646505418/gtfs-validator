000100      *----------------------------------------------------------------*
000110      *    COPYBOOK   :  STPTIN
000120      *    DESCRIPTION:  STOP TIME EXTRACT RECORD - ONE ROW OF THE
000130      *                  TRANSIT AUTHORITY TRIP/STOP SCHEDULE FILE
000140      *                  (STOPTIME-IN), AS BUILT BY THE SCHEDULING
000150      *                  EXTRACT JOB UPSTREAM OF THIS EDIT RUN.
000160      *----------------------------------------------------------------*
000170      * HISTORY OF MODIFICATION:
000180      *----------------------------------------------------------------*
000190      * TAG      INIT   DATE        DESCRIPTION
000200      * -------- ------ ----------- --------------------------------- *
000210      * STPT0001 RGD    14 MAY 1991 - INITIAL VERSION.
000220      * STPT0007 KAH    02 FEB 1996 - WIDENED TRIP-ID FROM X(30) TO
000230      *                               X(40) - ROUTE 800 SERIES TRIP
000240      *                               NAMES NO LONGER FIT.
000250      *----------------------------------------------------------------*
000260      *
000270          05  STPT-STOPTIME-RECORD          PIC X(100).
000280      *
000290      *  RECORD LAYOUT:  STPT-STOPTIMER
000300      *
000310          05  STPT-STOPTIMER  REDEFINES STPT-STOPTIME-RECORD.
000320              06  STPT-ROW-NUMBER            PIC 9(09).
000330      *                                PHYSICAL ROW NO. OF THIS STOP
000340      *                                TIME ON THE EXTRACT FILE - FOR
000350      *                                NOTICE REPORTING ONLY, NOT A KEY
000360              06  STPT-TRIP-ID               PIC X(40).           STPT0007
000370      *                                TRIP IDENTIFIER
000380              06  STPT-STOP-SEQUENCE         PIC 9(09).
000390      *                                STOP ORDER WITHIN THE TRIP
000400              06  STPT-HAS-ARRIVAL-TIME      PIC X(01).
000410                  88  STPT-ARRIVAL-PRESENT       VALUE "Y".
000420                  88  STPT-ARRIVAL-ABSENT        VALUE "N".
000430      *                                ARRIVAL TIME SUPPLIED IND
000440              06  STPT-ARRIVAL-TIME.
000450                  08  STPT-ARR-HH            PIC 9(02).
000460                  08  STPT-ARR-MM            PIC 9(02).
000470                  08  STPT-ARR-SS            PIC 9(02).
000480              06  STPT-ARRIVAL-TIME-N REDEFINES STPT-ARRIVAL-TIME
000490                                             PIC 9(06).
000500      *                                ARRIVAL TIME AS HHMMSS - HH MAY
000510      *                                RUN PAST 23 FOR SERVICE THAT
000520      *                                CONTINUES INTO THE NEXT DAY
000530              06  STPT-HAS-DEPARTURE-TIME    PIC X(01).
000540                  88  STPT-DEPARTURE-PRESENT     VALUE "Y".
000550                  88  STPT-DEPARTURE-ABSENT      VALUE "N".
000560      *                                DEPARTURE TIME SUPPLIED IND
000570              06  STPT-DEPARTURE-TIME.
000580                  08  STPT-DEP-HH            PIC 9(02).
000590                  08  STPT-DEP-MM            PIC 9(02).
000600                  08  STPT-DEP-SS            PIC 9(02).
000610              06  STPT-DEPARTURE-TIME-N REDEFINES STPT-DEPARTURE-TIME
000620                                             PIC 9(06).
000630      *                                DEPARTURE TIME AS HHMMSS - SAME
000640      *                                NO-WRAPAROUND RULE AS ARRIVAL
000650              06  FILLER                     PIC X(28).
000660      *                                RESERVED FOR EXTRACT EXPANSION

