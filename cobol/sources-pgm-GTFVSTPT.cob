000100      *************************
000110       IDENTIFICATION DIVISION.
000120      *************************
000130       PROGRAM-ID.     GTFVSTPT.
000140       AUTHOR.         R G DIETRICH.
000150       INSTALLATION.   TRANSIT SYSTEMS DIVISION.
000160       DATE-WRITTEN.   14 MAY 1991.
000170       DATE-COMPILED.
000180       SECURITY.       NON-CONFIDENTIAL.
000190      *----------------------------------------------------------------*
000200      *DESCRIPTION :  THIS PROGRAM EDITS THE ARRIVAL AND DEPARTURE
000210      *               TIMES ON THE STOP TIME EXTRACT FILE PRODUCED BY
000220      *               THE SCHEDULING SYSTEM.  FOR EACH TRIP, THE STOPS
000230      *               ARE WALKED IN STOP SEQUENCE ORDER AND TWO EDITS
000240      *               ARE APPLIED -
000250      *
000260      *               1. A STOP THAT CARRIES ONLY ONE OF THE ARRIVAL OR
000270      *                  DEPARTURE TIME (NOT BOTH, NOT NEITHER).
000280      *               2. A STOP WHOSE ARRIVAL TIME FALLS BEFORE THE
000290      *                  DEPARTURE TIME ALREADY RECORDED AT AN EARLIER
000300      *                  STOP ON THE SAME TRIP.
000310      *
000320      *               EVERY EDIT FAILURE IS WRITTEN TO THE NOTICES-OUT
000330      *               FILE FOR THE DAILY SCHEDULE-QUALITY REPORT RUN
000340      *               TO PICK UP AND PRINT.  THIS PROGRAM DOES NO
000350      *               PRINTING OF ITS OWN - NO REPORT, NO CONTROL
000360      *               TOTALS, JUST THE FLAT NOTICE FILE.
000370      *
000380      *               THE EXTRACT IS ASSUMED ALREADY GROUPED BY
000390      *               TRIP-ID AND SEQUENCED BY STOP-SEQUENCE WITHIN
000400      *               EACH TRIP - THIS PROGRAM DOES NOT SORT IT.
000410      *----------------------------------------------------------------*
000420      * HISTORY OF MODIFICATION:
000430      *----------------------------------------------------------------*
000440      * TAG      INIT   DATE        DESCRIPTION
000450      * -------- ------ ----------- --------------------------------- *
000460      * STPT0001 RGD    14 MAY 1991 - INITIAL VERSION.
000470      * STPT0004 RGD    03 SEP 1992 - REQUEST #4471 - THE ONE-TIME-ONLY
000480      *                               EDIT WAS FIRING ON STOPS WITH
000490      *                               NEITHER TIME PRESENT.  CORRECTED
000500      *                               TO COMPARE THE TWO INDICATORS
000510      *                               RATHER THAN TESTING ARRIVAL ALONE.
000520      * STPT0007 KAH    02 FEB 1996 - REQUEST #5205 - TRIP-ID WIDENED
000530      *                               ON THE EXTRACT FILE (SEE STPTIN)
000540      *                               TO CARRY THE NEW 800-SERIES ROUTE
000550      *                               NAMING SCHEME.
000560      * STPT0009 KAH    11 JUN 1997 - REQUEST #5588 - ADDED END-OF-JOB
000570      *                               ROW/NOTICE COUNT DISPLAY FOR THE
000580      *                               NIGHTLY RUN LOG.
000590      * STPT0012 MFT    19 JUL 1999 - YEAR 2000 REVIEW - PROGRAM CARRIES
000600      *                               NO CENTURY-SENSITIVE DATE FIELD
000610      *                               (TIMES ONLY, NO DATES).  NO CODE
000620      *                               CHANGE REQUIRED - SIGNED OFF ON
000630      *                               THE Y2K INVENTORY.
000640      * STPT0015 DLW    07 MAR 2001 - REQUEST #6102 - THE ARRIVAL-
000650      *                               BEFORE-PREVIOUS-DEPARTURE EDIT
000660      *                               NOW ALSO REPORTS THE EARLIER
000670      *                               STOP'S ROW NUMBER SO THE ANALYST
000680      *                               DOES NOT HAVE TO RE-SCAN THE
000690      *                               EXTRACT BY HAND.
000700      * STPT0018 DLW    22 AUG 2003 - REQUEST #6640 - ADDED UPSI-0
000710      *                               VERBOSE SWITCH TO ECHO EACH
000720      *                               NOTICE TO SYSOUT WHILE THE
000730      *                               SCHEDULING GROUP CHASES DOWN A
000740      *                               BAD EXTRACT.
000750      *----------------------------------------------------------------*
000760              EJECT
000770      **********************
000780       ENVIRONMENT DIVISION.
000790      **********************
000800       CONFIGURATION SECTION.
000810       SOURCE-COMPUTER.  IBM-AS400.
000820       OBJECT-COMPUTER.  IBM-AS400.
000830       SPECIAL-NAMES.    UPSI-0 IS RUN-VERBOSE-SWITCH             STPT0018
000840                             ON  STATUS IS RUN-VERBOSE-REQUESTED  STPT0018
000850                             OFF STATUS IS RUN-VERBOSE-NOT-REQD.  STPT0018
000860      *
000870       INPUT-OUTPUT SECTION.
000880       FILE-CONTROL.
000890           SELECT STOPTIME-IN   ASSIGN TO STOPTIME-IN
000900                  ORGANIZATION       IS LINE SEQUENTIAL
000910                  FILE STATUS        IS WK-C-STOPTIME-STATUS.
000920           SELECT NOTICES-OUT   ASSIGN TO NOTICES-OUT
000930                  ORGANIZATION       IS LINE SEQUENTIAL
000940                  FILE STATUS        IS WK-C-NOTICES-STATUS.
000950      *
000960              EJECT
000970      ***************
000980       DATA DIVISION.
000990      ***************
001000       FILE SECTION.
001010      **************
001020       FD  STOPTIME-IN
001030           LABEL RECORDS ARE STANDARD.
001040       01  STPT-INPUT-RECORD.
001050           COPY STPTIN.
001060      *
001070       FD  NOTICES-OUT
001080           LABEL RECORDS ARE STANDARD.
001090       01  STPT-OUTPUT-RECORD.
001100           COPY STPTNOT.
001110      *
001120      *************************
001130       WORKING-STORAGE SECTION.
001140      *************************
001150       77  WK-C-PGM-BANNER            PIC X(24)  VALUE
001160           "** PROGRAM GTFVSTPT **".
001170      *
001180      * ------------------ SWITCHES AND COUNTERS -----------------------
001190       77  WK-C-EOF-SWITCH            PIC X(01)  VALUE "N".
001200           88  WK-C-END-OF-INPUT                 VALUE "Y".
001210       77  WK-C-PREV-DEP-SWITCH       PIC X(01)  VALUE "N".
001220           88  WK-C-PREV-DEP-FOUND                 VALUE "Y".
001230           88  WK-C-PREV-DEP-NONE                  VALUE "N".
001240       77  WK-N-ROWS-READ             PIC 9(09)  COMP VALUE ZERO.
001250       77  WK-N-NOTICES-WRITTEN       PIC 9(09)  COMP VALUE ZERO.
001260       77  WK-N-PREV-DEP-ROW          PIC 9(09)  COMP VALUE ZERO.
001270       77  WK-N-PREV-DEP-TIME         PIC 9(06)  VALUE ZERO.
001280      *
001290      * ------------------ FILE STATUS AREA ------------------------
001300       01  WK-C-FILE-STATUSES.
001310           05  WK-C-STOPTIME-STATUS   PIC X(02).
001320               88  WK-C-STOPTIME-OK               VALUE "00".
001330               88  WK-C-STOPTIME-EOF              VALUE "10".
001340           05  WK-C-NOTICES-STATUS    PIC X(02).
001350               88  WK-C-NOTICES-OK                VALUE "00".
001360           05  FILLER                 PIC X(06).
001370      *
001380      * ------------------ TRIP CONTROL-BREAK AREA -------------------
001390       01  WK-C-TRIP-BREAK-AREA.
001400           05  WK-C-PREVIOUS-TRIP-ID  PIC X(40)  VALUE SPACES.
001410           05  FILLER                 PIC X(10).
001420      *
001430              EJECT
001440      *****************
001450       PROCEDURE DIVISION.
001460      *****************
001470       MAIN-MODULE.
001480           PERFORM A000-START-PROGRAM-ROUTINE
001490              THRU A999-START-PROGRAM-ROUTINE-EX.
001500           PERFORM B000-EDIT-STOPTIME-RECORD
001510              THRU B999-EDIT-STOPTIME-RECORD-EX
001520              UNTIL WK-C-END-OF-INPUT.
001530           PERFORM Z000-END-PROGRAM-ROUTINE
001540              THRU Z999-END-PROGRAM-ROUTINE-EX.
001550           GOBACK.
001560      *
001570      *----------------------------------------------------------------*
001580       A000-START-PROGRAM-ROUTINE.
001590      *----------------------------------------------------------------*
001600           OPEN INPUT STOPTIME-IN.
001610           IF NOT WK-C-STOPTIME-OK
001620              DISPLAY "GTFVSTPT - OPEN FILE ERROR - STOPTIME-IN"
001630              DISPLAY "FILE STATUS IS " WK-C-STOPTIME-STATUS
001640              GO TO Y900-ABNORMAL-TERMINATION
001650           END-IF.
001660           OPEN OUTPUT NOTICES-OUT.
001670           IF NOT WK-C-NOTICES-OK
001680              DISPLAY "GTFVSTPT - OPEN FILE ERROR - NOTICES-OUT"
001690              DISPLAY "FILE STATUS IS " WK-C-NOTICES-STATUS
001700              GO TO Y900-ABNORMAL-TERMINATION
001710           END-IF.
001720           MOVE SPACES TO WK-C-PREVIOUS-TRIP-ID.
001730           SET WK-C-PREV-DEP-NONE TO TRUE.
001740           PERFORM C000-READ-STOPTIME-RECORD
001750              THRU C099-READ-STOPTIME-RECORD-EX.
001760      *----------------------------------------------------------------*
001770       A999-START-PROGRAM-ROUTINE-EX.
001780      *----------------------------------------------------------------*
001790           EXIT.
001800      *
001810              EJECT
001820      *----------------------------------------------------------------*
001830       B000-EDIT-STOPTIME-RECORD.
001840      *----------------------------------------------------------------*
001850           PERFORM B100-CHECK-TRIP-BREAK
001860              THRU B199-CHECK-TRIP-BREAK-EX.
001870           PERFORM B200-EDIT-ONE-TIME-ONLY
001880              THRU B299-EDIT-ONE-TIME-ONLY-EX.
001890           PERFORM B300-EDIT-ARRIVAL-SEQUENCE
001900              THRU B399-EDIT-ARRIVAL-SEQUENCE-EX.
001910           IF STPT-DEPARTURE-PRESENT
001920              PERFORM B400-SAVE-DEPARTURE-TIME
001930                 THRU B499-SAVE-DEPARTURE-TIME-EX
001940           END-IF.
001950           MOVE STPT-TRIP-ID TO WK-C-PREVIOUS-TRIP-ID.
001960           PERFORM C000-READ-STOPTIME-RECORD
001970              THRU C099-READ-STOPTIME-RECORD-EX.
001980      *----------------------------------------------------------------*
001990       B999-EDIT-STOPTIME-RECORD-EX.
002000      *----------------------------------------------------------------*
002010           EXIT.
002020      *
002030      *----------------------------------------------------------------*
002040       B100-CHECK-TRIP-BREAK.
002050      *----------------------------------------------------------------*
002060      *    A CHANGE OF TRIP-ID IS THE ONLY CONTROL BREAK IN THIS
002070      *    PROGRAM - THE PREVIOUS-DEPARTURE POINTER MUST NOT SURVIVE
002080      *    INTO THE NEXT TRIP, OR THE FIRST ARRIVAL OF A NEW TRIP
002090      *    COULD BE COMPARED AGAINST THE LAST DEPARTURE OF THE ONE
002100      *    BEFORE IT.
002110           IF STPT-TRIP-ID NOT = WK-C-PREVIOUS-TRIP-ID
002120              SET WK-C-PREV-DEP-NONE TO TRUE
002130              MOVE ZERO TO WK-N-PREV-DEP-ROW
002140              MOVE ZERO TO WK-N-PREV-DEP-TIME
002150           END-IF.
002160      *----------------------------------------------------------------*
002170       B199-CHECK-TRIP-BREAK-EX.
002180      *----------------------------------------------------------------*
002190           EXIT.
002200      *
002210      *----------------------------------------------------------------*
002220       B200-EDIT-ONE-TIME-ONLY.
002230      *----------------------------------------------------------------*
002240      *    STPT0004 - COMPARE THE TWO PRESENCE INDICATORS - A STOP
002250      *    WITH NEITHER TIME PRESENT IS NOT AN ERROR, ONLY A STOP
002260      *    WITH EXACTLY ONE OF THE TWO.
002270           IF STPT-HAS-ARRIVAL-TIME NOT = STPT-HAS-DEPARTURE-TIME STPT0004
002280              MOVE "stop_time_with_only_arrival_or_departure_time"
002290                                        TO NOT-NOTICE-CODE
002300              MOVE "ERROR"              TO NOT-SEVERITY
002310              MOVE STPT-ROW-NUMBER      TO NOT-ROW-NUMBER
002320              MOVE ZERO                 TO NOT-PREV-ROW-NUMBER
002330              MOVE STPT-TRIP-ID         TO NOT-TRIP-ID
002340              MOVE STPT-STOP-SEQUENCE   TO NOT-STOP-SEQUENCE
002350              IF STPT-ARRIVAL-PRESENT                             STPT0004
002360                 MOVE "arrival_time"    TO NOT-SPECIFIED-FIELD    STPT0004
002370              ELSE                                                STPT0004
002380                 MOVE "departure_time"  TO NOT-SPECIFIED-FIELD    STPT0004
002390              END-IF                                              STPT0004
002400              MOVE ZERO                 TO NOT-ARRIVAL-TIME-N
002410              MOVE ZERO                 TO NOT-DEPARTURE-TIME-N
002420              PERFORM B900-WRITE-NOTICE
002430                 THRU B999-WRITE-NOTICE-EX
002440           END-IF.
002450      *----------------------------------------------------------------*
002460       B299-EDIT-ONE-TIME-ONLY-EX.
002470      *----------------------------------------------------------------*
002480           EXIT.
002490      *
002500              EJECT
002510      *----------------------------------------------------------------*
002520       B300-EDIT-ARRIVAL-SEQUENCE.
002530      *----------------------------------------------------------------*
002540      *    ONLY EVALUATED WHEN THE CURRENT STOP HAS AN ARRIVAL TIME
002550      *    AND AN EARLIER STOP ON THIS TRIP RECORDED A DEPARTURE
002560      *    TIME.  HH/MM/SS ARE STORED AS A ZERO-FILLED 6-DIGIT
002570      *    NUMBER SO A STRAIGHT NUMERIC COMPARE IS THE SAME AS
002580      *    COMPARING ELAPSED SECONDS SINCE MIDNIGHT - HOURS ARE
002590      *    ALLOWED TO RUN PAST 23 FOR SERVICE INTO THE NEXT DAY, SO
002600      *    THERE IS NO MODULO-24 LOGIC HERE.
002610           IF STPT-ARRIVAL-PRESENT AND WK-C-PREV-DEP-FOUND
002620              IF STPT-ARRIVAL-TIME-N < WK-N-PREV-DEP-TIME
002630                 MOVE
002640      "stop_time_with_arrival_before_previous_departure_time"
002650                                        TO NOT-NOTICE-CODE
002660                 MOVE "ERROR"           TO NOT-SEVERITY
002670                 MOVE STPT-ROW-NUMBER   TO NOT-ROW-NUMBER
002680                 MOVE WK-N-PREV-DEP-ROW TO NOT-PREV-ROW-NUMBER    STPT0015
002690                 MOVE STPT-TRIP-ID      TO NOT-TRIP-ID
002700                 MOVE ZERO              TO NOT-STOP-SEQUENCE
002710                 MOVE SPACES            TO NOT-SPECIFIED-FIELD
002720                 MOVE STPT-ARRIVAL-TIME-N TO NOT-ARRIVAL-TIME-N
002730                 MOVE WK-N-PREV-DEP-TIME  TO NOT-DEPARTURE-TIME-N
002740                 PERFORM B900-WRITE-NOTICE
002750                    THRU B999-WRITE-NOTICE-EX
002760              END-IF
002770           END-IF.
002780      *----------------------------------------------------------------*
002790       B399-EDIT-ARRIVAL-SEQUENCE-EX.
002800      *----------------------------------------------------------------*
002810           EXIT.
002820      *
002830      *----------------------------------------------------------------*
002840       B400-SAVE-DEPARTURE-TIME.
002850      *----------------------------------------------------------------*
002860      *    REMEMBER THIS STOP AS THE MOST RECENT DEPARTURE SEEN ON
002870      *    THE CURRENT TRIP - LATER STOPS ON THE SAME TRIP COMPARE
002880      *    THEIR ARRIVAL TIME AGAINST IT IN B300 ABOVE.
002890           MOVE STPT-ROW-NUMBER          TO WK-N-PREV-DEP-ROW.
002900           MOVE STPT-DEPARTURE-TIME-N    TO WK-N-PREV-DEP-TIME.
002910           SET WK-C-PREV-DEP-FOUND       TO TRUE.
002920      *----------------------------------------------------------------*
002930       B499-SAVE-DEPARTURE-TIME-EX.
002940      *----------------------------------------------------------------*
002950           EXIT.
002960      *
002970      *----------------------------------------------------------------*
002980       B900-WRITE-NOTICE.
002990      *----------------------------------------------------------------*
003000           WRITE STPT-OUTPUT-RECORD.
003010           ADD 1 TO WK-N-NOTICES-WRITTEN.
003020      *    STPT0018 - ECHO THE NOTICE TO SYSOUT WHEN THE VERBOSE
003030      *    SWITCH IS ON, FOR THE ANALYST CHASING A BAD EXTRACT.
003040           IF RUN-VERBOSE-REQUESTED                               STPT0018
003050              DISPLAY "GTFVSTPT NOTICE - " NOT-NOTICE-CODE        STPT0018
003060              DISPLAY "  ROW " NOT-ROW-NUMBER                     STPT0018
003070                      " TRIP " NOT-TRIP-ID                        STPT0018
003080           END-IF.                                                STPT0018
003090      *----------------------------------------------------------------*
003100       B999-WRITE-NOTICE-EX.
003110      *----------------------------------------------------------------*
003120           EXIT.
003130      *
003140              EJECT
003150      *----------------------------------------------------------------*
003160       C000-READ-STOPTIME-RECORD.
003170      *----------------------------------------------------------------*
003180           READ STOPTIME-IN
003190               AT END
003200                  SET WK-C-END-OF-INPUT TO TRUE
003210               NOT AT END
003220                  ADD 1 TO WK-N-ROWS-READ
003230           END-READ.
003240           IF NOT WK-C-STOPTIME-OK AND NOT WK-C-STOPTIME-EOF
003250              DISPLAY "GTFVSTPT - READ FILE ERROR - STOPTIME-IN"
003260              DISPLAY "FILE STATUS IS " WK-C-STOPTIME-STATUS
003270              GO TO Y900-ABNORMAL-TERMINATION
003280           END-IF.
003290      *----------------------------------------------------------------*
003300       C099-READ-STOPTIME-RECORD-EX.
003310      *----------------------------------------------------------------*
003320           EXIT.
003330      *
003340      *----------------------------------------------------------------*
003350       Y900-ABNORMAL-TERMINATION.
003360      *----------------------------------------------------------------*
003370           PERFORM Z000-END-PROGRAM-ROUTINE
003380              THRU Z999-END-PROGRAM-ROUTINE-EX.
003390           GOBACK.
003400      *
003410      *----------------------------------------------------------------*
003420       Z000-END-PROGRAM-ROUTINE.
003430      *----------------------------------------------------------------*
003440      *    STPT0009 - LOG THE ROW AND NOTICE COUNTS FOR THE NIGHTLY
003450      *    RUN LOG.
003460           DISPLAY "ROWS READ      - " WK-N-ROWS-READ.           STPT0009
003470           DISPLAY "NOTICES WRITTEN- " WK-N-NOTICES-WRITTEN.      STPT0009
003480           CLOSE STOPTIME-IN.
003490           IF NOT WK-C-STOPTIME-OK
003500              DISPLAY "GTFVSTPT - CLOSE FILE ERROR - STOPTIME-IN"
003510              DISPLAY "FILE STATUS IS " WK-C-STOPTIME-STATUS
003520           END-IF.
003530           CLOSE NOTICES-OUT.
003540           IF NOT WK-C-NOTICES-OK
003550              DISPLAY "GTFVSTPT - CLOSE FILE ERROR - NOTICES-OUT"
003560              DISPLAY "FILE STATUS IS " WK-C-NOTICES-STATUS
003570           END-IF.
003580      *----------------------------------------------------------------*
003590       Z999-END-PROGRAM-ROUTINE-EX.
003600      *----------------------------------------------------------------*
003610           EXIT.
003620      *
003630      ******************************************************************
003640      *************** END OF PROGRAM SOURCE - GTFVSTPT ****************
003650      ******************************************************************

